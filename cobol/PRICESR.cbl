000100*****************************************************************
000200* (c) 1990, 2001 STOCKAPP DATA PROCESSING -- ALL RIGHTS RESERVED
000300*
000400*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
000500*   STOCKAPP TRADING SYSTEM.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000700*   SOURCE CODE.
000800*
000900* #ident "@(#) stockapp/batch/PRICESR.cbl  $Revision: 1.6 $"
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PRICESR.
001300 AUTHOR.        R L HOBART.
001400 INSTALLATION.  STOCKAPP TRADING SYSTEM - BATCH SUBSYSTEM.
001500 DATE-WRITTEN.  02/19/90.
001600 DATE-COMPILED.
001700 SECURITY.      UNPUBLISHED - STOCKAPP DATA PROCESSING ONLY.
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     PGMR  REQ-NO   DESCRIPTION
002200* -------- ----- -------- -----------------------------------
002300* 02/19/90 RLH   IS-0072  ORIGINAL WRITE-UP -- A CALLED LOOKUP    IS-0072 
002400*                         SERVICE BEHIND THE FUNDPRSR/FUNDUPSR    IS-0072 
002500*                         TPCALL PAIR, KEYED BY TICKER SYMBOL     IS-0072 
002600*                         RATHER THAN THE OLD FUND-ID.            IS-0072 
002700* 11/14/91 RLH   IS-0188  CONVERTED FROM A TPCALL SERVICE INTO A  IS-0188 
002800*                         PLAIN CALLED SUBPROGRAM FOR USE BY THE  IS-0188 
002900*                         NIGHTLY BATCH RUN -- NO TRANSACTION     IS-0188 
003000*                         MONITOR IS PRESENT IN BATCH.            IS-0188 
003100* 04/02/93 CMT   IS-0240  CALLER NOW EXPECTED TO UPPER-CASE THE   IS-0240 
003200*                         TICKER BEFORE CALLING -- EDIT REMOVED   IS-0240 
003300*                         FROM HERE TO AVOID DOING IT TWICE.      IS-0240 
003400* 06/30/95 PLK   IS-0330  PRICE-FILE REPLACES THE OLD QUOTE KSDS. IS-0330 
003500*                         TABLE NOW LOADED ONCE PER RUN AND HELD  IS-0330 
003600*                         IN WORKING-STORAGE FOR SEARCH ALL.      IS-0330 
003700* 10/09/98 SAB   Y2K-0019 NO DATE FIELDS IN THIS PROGRAM -- LOGGEDY2K-0019
003800*                         FOR THE Y2K INVENTORY, NO CODE CHANGE.  Y2K-0019
003900* 03/11/01 WFN   IS-0455  PR-PRICE TRAILING-SEPARATE SIGN TO      IS-0455 
004000*                         MATCH THE 20-BYTE PRICE-FILE RECORD.    IS-0455 
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  USL-486.
004500 OBJECT-COMPUTER.  USL-486.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS UPPER-LETTER IS "A" THRU "Z"
004900     UPSI-0 IS PRICESR-TEST-SW.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PRICE-FILE ASSIGN TO PRCFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-PRICE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000*****************************************************************
006100* PRICE-FILE IS A SMALL FIXED LOOKUP TABLE -- INLINE LAYOUT, NOT
006200* COPIED, THE WAY CUST-ITEM/QUOTE-ITEM ARE INLINE IN THE OLD
006300* STOCKAPP ONLINE PROGRAMS.
006400*****************************************************************
006500 FD  PRICE-FILE
006600     RECORD CONTAINS 20 CHARACTERS.
006700 01  PR-PRICE-ITEM.
006800     05  PR-TICKER               PIC X(10).
006900     05  PR-PRICE                PIC S9(7)V9(2)
007000                                  SIGN IS TRAILING SEPARATE.
007100*
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400* THE LOOKUP TABLE ITSELF -- LOADED ONCE, SEARCHED MANY TIMES
007500* ACROSS REPEATED CALLS IN THE SAME RUN.
007600*****************************************************************
007700 01  WS-PRICE-TABLE-AREA.
007800     COPY PRICETAB.
007900*
008000 01  WS-SWITCHES.
008100     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".
008200         88  WS-FIRST-CALL                 VALUE "Y".
008300     05  WS-PRICE-EOF-SW         PIC X(01) VALUE "N".
008400         88  WS-PRICE-EOF                  VALUE "Y".
008500*
008600 01  WS-PRICE-STATUS             PIC X(02).
008700*
008800 01  WS-COUNTERS                 COMP.
008900     05  WS-LOAD-COUNT           PIC S9(4) VALUE +0.
009000     05  WS-CALL-COUNT           PIC S9(7) VALUE +0.
009100*
009200*****************************************************************
009300* LOAD-TIME WORK AREA -- A SEPARATE 01 SO THE INCOMING FD RECORD
009400* CAN BE MOVED AS A WHOLE ONTO ONE TABLE ENTRY IN ONE STATEMENT.
009500* THE REDEFINED VIEW IS USED TO TRAP AN ALL-SPACE (BLANK) LOAD
009600* LINE WITHOUT A SEPARATE FILLER TEST AGAINST PR-TICKER AND
009700* PR-PRICE SEPARATELY.
009800*****************************************************************
009900 01  WS-LOAD-ITEM.
010000     05  WS-LI-TICKER            PIC X(10).
010100     05  WS-LI-PRICE             PIC S9(7)V9(2)
010200                                  SIGN IS TRAILING SEPARATE.
010300 01  WS-LOAD-ITEM-R REDEFINES WS-LOAD-ITEM.
010400     05  WS-LI-WHOLE-LINE        PIC X(20).
010500*
010600*****************************************************************
010700* DIAGNOSTIC REDEFINITION OF THE CALL COUNT -- LETS THE UPSI-0
010800* TEST SWITCH DUMP THE COUNTER AS FOUR SEPARATE DIGIT BYTES ON
010900* A TEST RUN WITHOUT CHANGING THE COMP DEFINITION ABOVE.
011000*****************************************************************
011100 01  WS-CALL-COUNT-DISPLAY       PIC 9(07).
011200 01  WS-CALL-COUNT-DISPLAY-R REDEFINES WS-CALL-COUNT-DISPLAY.
011300     05  WS-CCD-DIGIT            PIC 9(01) OCCURS 7 TIMES.
011400*
011500*****************************************************************
011600* PRICE ECHO AREA -- SAME BYTES VIEWED AS SIGNED NUMERIC AND AS
011700* RAW CHARACTERS SO A TEST RUN (UPSI-0 ON) CAN DUMP THE PRICE
011800* RETURNED TO THE CALLER WITHOUT A SEPARATE EDIT PICTURE.
011900*****************************************************************
012000 01  WS-PRICE-ECHO-AREA.
012100     05  WS-PE-PRICE             PIC S9(7)V9(2).
012200 01  WS-PRICE-ECHO-AREA-R REDEFINES WS-PRICE-ECHO-AREA.
012300     05  WS-PE-PRICE-X           PIC X(09).
012400*
012500 LINKAGE SECTION.
012600 01  LK-TICKER                   PIC X(10).
012700 01  LK-PRICE                    PIC S9(7)V9(2).
012800 01  LK-FOUND-SW                 PIC X(01).
012900*
013000 PROCEDURE DIVISION USING LK-TICKER LK-PRICE LK-FOUND-SW.
013100*
013200 0000-MAIN-ENTRY.
013300     ADD 1 TO WS-CALL-COUNT.
013400     IF WS-FIRST-CALL
013500         PERFORM 1000-LOAD-TABLE THRU 1000-EXIT
013600         MOVE "N" TO WS-FIRST-CALL-SW.
013700     PERFORM 2000-SEARCH-RTN THRU 2000-EXIT.
013800     IF PRICESR-TEST-SW
013900         MOVE WS-CALL-COUNT TO WS-CALL-COUNT-DISPLAY
014000         MOVE LK-PRICE TO WS-PE-PRICE
014100         DISPLAY "PRICESR CALL-COUNT=" WS-CALL-COUNT-DISPLAY
014200         DISPLAY "PRICESR PRICE ECHO=" WS-PE-PRICE-X.
014300     GOBACK.
014400*
014500*****************************************************************
014600* LOAD THE FIXED PRICE LOOKUP TABLE FROM PRICE-FILE, ONE LINE
014700* PER TICKER, IN ASCENDING TICKER ORDER SO SEARCH ALL CAN RUN
014800* AGAINST IT.  THE OLD FUNDPR QUOTE FILE WAS BUILT THE SAME WAY,
014900* SORTED ASCENDING ON FUND-ID BEFORE THE ONLINE PROGRAMS EVER
015000* SAW IT.
015100*****************************************************************
015200 1000-LOAD-TABLE.
015300     MOVE 0 TO PT-TABLE-COUNT.
015400     OPEN INPUT PRICE-FILE.
015500     IF WS-PRICE-STATUS NOT = "00"
015600         DISPLAY "PRICESR - CANNOT OPEN PRCFILE " WS-PRICE-STATUS
015700         GO TO 1000-EXIT.
015800     MOVE "N" TO WS-PRICE-EOF-SW.
015900 1010-LOAD-LOOP.
016000     READ PRICE-FILE
016100         AT END
016200             MOVE "Y" TO WS-PRICE-EOF-SW
016300             GO TO 1090-LOAD-DONE.
016400     MOVE PR-PRICE-ITEM TO WS-LOAD-ITEM.
016450     IF WS-LI-WHOLE-LINE = SPACES
016500         GO TO 1010-LOAD-LOOP.
016600     ADD 1 TO PT-TABLE-COUNT.
016700     ADD 1 TO WS-LOAD-COUNT.
016800     MOVE WS-LI-TICKER TO PT-TKR (PT-TABLE-COUNT).
016900     MOVE WS-LI-PRICE  TO PT-PRC (PT-TABLE-COUNT).
017000     GO TO 1010-LOAD-LOOP.
017100 1090-LOAD-DONE.
017200     CLOSE PRICE-FILE.
017300 1000-EXIT.
017400     EXIT.
017500*
017600*****************************************************************
017700* SEARCH THE TABLE FOR THE CALLER'S TICKER.  TICKER IS EXPECTED
017800* UPPER-CASE ON ENTRY -- IS-0240 MOVED THAT EDIT TO THE CALLER.
017900*****************************************************************
018000 2000-SEARCH-RTN.
018100     MOVE "N" TO LK-FOUND-SW.
018200     MOVE ZERO TO LK-PRICE.
018300     SET PT-IDX TO 1.
018400     SEARCH ALL PT-TABLE
018500         AT END
018600             GO TO 2000-EXIT
018700         WHEN PT-TKR (PT-IDX) = LK-TICKER
018800             MOVE "Y" TO LK-FOUND-SW
018900             MOVE PT-PRC (PT-IDX) TO LK-PRICE.
019000 2000-EXIT.
019100     EXIT.

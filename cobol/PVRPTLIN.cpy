000100*****************************************************************
000200* PVRPTLIN.CPY
000300* PORTFOLIO-VALUE-REPORT-LINE -- ONE DETAIL ROW PER HELD TICKER
000400* PLUS THE TRAILING "TOTAL VALUE" CONTROL TOTAL ROW, WRITTEN BY
000500* PORTVAL.  THE TOTAL ROW REDEFINES THE DETAIL ROW THE WAY
000600* ENTER-IT REDEFINES CUST-HEAD DOES ON THE OLD SELL SCREEN.
000700*****************************************************************
000800 01  PV-DETAIL-LINE.
000900     05  PV-TICKER               PIC X(10).
001000     05  FILLER                  PIC X(02).
001100     05  PV-QUANTITY             PIC ZZZZZZ9.
001200     05  FILLER                  PIC X(02).
001300     05  PV-CURRENT-PRICE        PIC X(10) JUSTIFIED RIGHT.
001400     05  FILLER                  PIC X(02).
001500     05  PV-VALUE                PIC X(12) JUSTIFIED RIGHT.
001600     05  FILLER                  PIC X(01).
001700*
001800 01  PV-TOTAL-LINE REDEFINES PV-DETAIL-LINE.
001900     05  PV-TOT-LABEL            PIC X(21) VALUE "TOTAL VALUE".
002000     05  FILLER                  PIC X(12).
002100     05  PV-TOT-VALUE            PIC X(12) JUSTIFIED RIGHT.
002200     05  FILLER                  PIC X(01).

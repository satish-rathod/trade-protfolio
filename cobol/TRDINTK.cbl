000100*****************************************************************
000200* (c) 1989, 2003 STOCKAPP DATA PROCESSING -- ALL RIGHTS RESERVED
000300*
000400*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
000500*   STOCKAPP TRADING SYSTEM.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000700*   SOURCE CODE.
000800*
000900* #ident "@(#) stockapp/batch/TRDINTK.cbl  $Revision: 2.9 $"
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    TRDINTK.
001300 AUTHOR.        D J WHITFIELD.
001400 INSTALLATION.  STOCKAPP TRADING SYSTEM - BATCH SUBSYSTEM.
001500 DATE-WRITTEN.  06/12/89.
001600 DATE-COMPILED.
001700 SECURITY.      UNPUBLISHED - STOCKAPP DATA PROCESSING ONLY.
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     PGMR  REQ-NO   DESCRIPTION
002200* -------- ----- -------- -----------------------------------
002300* 06/12/89 DJW   IS-0041  ORIGINAL WRITE-UP -- REPLACES THE       IS-0041 
002400*                         ONLINE BUYSR/SELL SCREENS WITH A        IS-0041 
002500*                         NIGHTLY TRADE-INTAKE POSTING RUN.       IS-0041 
002600* 09/03/89 DJW   IS-0058  ADDED HISTORICAL-TRADE PRICE EDIT.      IS-0058 
002700* 02/27/90 RLH   IS-0103  QUANTITY MUST NOT BE ZERO OR NEGATIVE.  IS-0103 
002800* 11/14/91 RLH   IS-0188  AUTO PRICE FETCH NOW CALLS PRICESR      IS-0188 
002900*                         INSTEAD OF THE OLD FUNDPRSR TPCALL.     IS-0188 
003000* 04/02/93 CMT   IS-0240  TICKER UPPER-CASED BEFORE LOOKUP/WRITE. IS-0240 
003100* 08/19/94 CMT   IS-0301  USERLOG ENTRY ADDED FOR EACH REJECT.    IS-0301 
003200* 03/05/96 PLK   IS-0377  5-MINUTE HISTORICAL WINDOW CONFIRMED    IS-0377 
003300*                         WITH PORTFOLIO ACCOUNTING - NO CHANGE   IS-0377 
003400*                         TO THE EDIT, COMMENT CLARIFIED ONLY.    IS-0377 
003500* 01/22/97 PLK   IS-0402  REJECT COUNT ADDED TO RUN-END MESSAGE.  IS-0402 
003600* 10/09/98 SAB   Y2K-0019 WS-CURRENT-DATE-TIME EXPANDED TO A      Y2K-0019
003700*                         4-DIGIT YEAR.  CENTURY WINDOW NO        Y2K-0019
003800*                         LONGER NEEDED ON THE TIMESTAMP EDIT.    Y2K-0019
003900* 02/11/99 SAB   Y2K-0019 TR-TS-YYYY ON TRADEREC CONFIRMED        Y2K-0019
004000*                         4-DIGIT -- NO FURTHER Y2K CHANGE.       Y2K-0019
004100* 07/30/01 WFN   IS-0455  TRAILING-SEPARATE SIGN ON TR-PRICE TO   IS-0455 
004200*                         MATCH THE 86-BYTE TRADE-FILE RECORD.    IS-0455 
004300* 02/04/02 WFN   IS-0467  RUN-CLOCK HOUR WAS BEING TRUNCATED OFF  IS-0467 
004400*                         THE LEFT OF THE 8-DIGIT ACCEPT FROM     IS-0467 
004500*                         TIME.  NOW ACCEPTED WHOLE INTO          IS-0467 
004600*                         WS-RUN-TIME-RAW AND SPLIT BY REDEFINES. IS-0467 
004700* 05/16/03 WFN   IS-0488  REJECTS NOW ROUTE TO A SEPARATE         IS-0488 
004800*                         REJECT-FILE RATHER THAN BEING DROPPED.  IS-0488 
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  USL-486.
005300 OBJECT-COMPUTER.  USL-486.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS UPPER-LETTER IS "A" THRU "Z"
005700     UPSI-0 IS TRDINTK-TEST-SW.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRADE-INTAKE-FILE ASSIGN TO TRDREQ
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-INTAKE-STATUS.
006400*
006500     SELECT TRADE-FILE ASSIGN TO TRDFILE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-TRADE-STATUS.
006800*
006900     SELECT TRADE-REJECT-FILE ASSIGN TO TRDREJ
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-REJECT-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  TRADE-INTAKE-FILE
007700     RECORD CONTAINS 86 CHARACTERS.
007800 01  IT-INTAKE-RECORD.
007900     COPY TRADEREC REPLACING ==TR-== BY ==IT-==.
008000*
008100 FD  TRADE-FILE
008200     RECORD CONTAINS 86 CHARACTERS.
008300 01  TF-TRADE-RECORD.
008400     COPY TRADEREC REPLACING ==TR-== BY ==TF-==.
008500*
008600 FD  TRADE-REJECT-FILE
008700     RECORD CONTAINS 96 CHARACTERS.
008800 01  RJ-REJECT-RECORD.
008900     05  RJ-INTAKE-IMAGE         PIC X(86).
009000     05  FILLER                  PIC X(02).
009100     05  RJ-REASON               PIC X(08).
009200*
009300 WORKING-STORAGE SECTION.
009400*****************************************************************
009500* SWITCHES AND COUNTERS
009600*****************************************************************
009700 01  WS-SWITCHES.
009800     05  WS-INTAKE-EOF-SW        PIC X(01) VALUE "N".
009900         88  WS-INTAKE-EOF                 VALUE "Y".
010000     05  WS-VALID-TRADE-SW       PIC X(01) VALUE "Y".
010100         88  WS-VALID-TRADE                VALUE "Y".
010200     05  WS-HISTORICAL-SW        PIC X(01) VALUE "N".
010300         88  WS-IS-HISTORICAL               VALUE "Y".
010400     05  WS-PRICE-FOUND-SW       PIC X(01) VALUE "N".
010500         88  WS-PRICE-WAS-FOUND             VALUE "Y".
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-INTAKE-STATUS        PIC X(02).
010900     05  WS-TRADE-STATUS         PIC X(02).
011000     05  WS-REJECT-STATUS        PIC X(02).
011100*
011200 01  WS-COUNTERS                COMP.
011300     05  WS-READ-COUNT           PIC S9(7) VALUE +0.
011400     05  WS-POSTED-COUNT         PIC S9(7) VALUE +0.
011500     05  WS-REJECT-COUNT         PIC S9(7) VALUE +0.
011600*
011700*****************************************************************
011800* WORK AREAS FOR THE HISTORICAL-TRADE AGE EDIT
011900*****************************************************************
012000 01  WS-RUN-DATE-TIME.
012100     05  WS-RUN-YYYY             PIC 9(04).
012200     05  WS-RUN-MM               PIC 9(02).
012300     05  WS-RUN-DD               PIC 9(02).
012400     05  WS-RUN-HH               PIC 9(02).
012500     05  WS-RUN-MI               PIC 9(02).
012600     05  WS-RUN-SS               PIC 9(02).
012700     05  FILLER                  PIC X(02).
012800*
012900 01  WS-RUN-DATE-TIME-NUM REDEFINES WS-RUN-DATE-TIME.
013000     05  WS-RUN-NUM              PIC 9(14).
013100     05  FILLER                  PIC X(02).
013200*
013300*****************************************************************
013400* RAW TIME-OF-DAY ACCEPT AREA -- ACCEPT FROM TIME RETURNS AN
013500* 8-DIGIT HHMMSSCC VALUE.  IT MUST LAND ON AN 8-DIGIT ELEMENTARY
013600* ITEM AND BE SPLIT BY REDEFINES -- ACCEPTING DIRECTLY INTO A
013700* 2-DIGIT FIELD TRUNCATES THE HIGH-ORDER (HOUR) DIGITS, NOT THE
013800* CENTISECONDS, AND WAS CAUGHT IN REVIEW BEFORE IT REACHED PROD.
013900*****************************************************************
014000 01  WS-RUN-TIME-RAW             PIC 9(08).
014100 01  WS-RUN-TIME-RAW-R REDEFINES WS-RUN-TIME-RAW.
014200     05  WS-RTR-HH               PIC 9(02).
014300     05  WS-RTR-MI               PIC 9(02).
014400     05  WS-RTR-SS               PIC 9(02).
014500     05  WS-RTR-CS               PIC 9(02).
014600*
014700*****************************************************************
014800* RUN-CLOCK TIMESTAMP IN THE SAME SHAPE AS TR-TIMESTAMP -- BUILT
014900* ONCE AT INITIALIZE AND BLOCK-MOVED ONTO TF-TIMESTAMP WHEN A
015000* TRADE IS NOT HISTORICAL.  THE SEPARATOR BYTES CARRY VALUE
015100* CLAUSES HERE BECAUSE THIS IS WORKING-STORAGE, NOT A FILE RECORD.
015200*****************************************************************
015300 01  WS-CURRENT-TIMESTAMP.
015400     05  WS-CTS-YYYY             PIC 9(04).
015500     05  WS-CTS-SEP1             PIC X(01) VALUE "-".
015600     05  WS-CTS-MM               PIC 9(02).
015700     05  WS-CTS-SEP2             PIC X(01) VALUE "-".
015800     05  WS-CTS-DD               PIC 9(02).
015900     05  WS-CTS-SEP3             PIC X(01) VALUE " ".
016000     05  WS-CTS-HH               PIC 9(02).
016100     05  WS-CTS-SEP4             PIC X(01) VALUE ":".
016200     05  WS-CTS-MI               PIC 9(02).
016300     05  WS-CTS-SEP5             PIC X(01) VALUE ":".
016400     05  WS-CTS-SS               PIC 9(02).
016500*
016600 01  WS-TRADE-DATE-TIME.
016700     05  WS-TRADE-YYYY           PIC 9(04).
016800     05  WS-TRADE-MM             PIC 9(02).
016900     05  WS-TRADE-DD             PIC 9(02).
017000     05  WS-TRADE-HH             PIC 9(02).
017100     05  WS-TRADE-MI             PIC 9(02).
017200     05  WS-TRADE-SS             PIC 9(02).
017300     05  FILLER                  PIC X(02).
017400*
017500 01  WS-TRADE-DATE-TIME-NUM REDEFINES WS-TRADE-DATE-TIME.
017600     05  WS-TRADE-NUM            PIC 9(14).
017700     05  FILLER                  PIC X(02).
017800*
017900 01  WS-MINUTES-WORK             COMP-3.
018000     05  WS-RUN-MINUTES          PIC S9(9).
018100     05  WS-TRADE-MINUTES        PIC S9(9).
018200     05  WS-AGE-MINUTES          PIC S9(9).
018300     05  WS-DOY-ACCUM            PIC S9(5).
018400     05  WS-DIM-SUB              PIC S9(3).
018500     05  WS-DOY-MONTH-IN         PIC S9(3).
018600*
018700*****************************************************************
018800* DAYS-PER-MONTH TABLE FOR THE DAY-OF-YEAR STEP IN THE AGE
018900* CALCULATION.  LEAP DAY IS NOT CARRIED -- A ONE-DAY SLOP ONCE
019000* EVERY FOUR YEARS DOES NOT MATTER TO A 5-MINUTE EDIT.
019100*****************************************************************
019200 01  WS-DAYS-IN-MONTH-TABLE.
019300     05  FILLER PIC X(24)
019400         VALUE "312831303130313130313031".
019500     05  FILLER                  PIC X(01).
019600 01  WS-DAYS-IN-MONTH-RTAB REDEFINES WS-DAYS-IN-MONTH-TABLE.
019700     05  WS-DIM OCCURS 12 TIMES  PIC 9(02).
019800     05  FILLER                  PIC X(01).
019900*
020000*****************************************************************
020100* PRICE LOOKUP LINKAGE AREA -- PASSED TO PRICESR
020200*****************************************************************
020300 01  WS-PRICE-LOOKUP-AREA.
020400     05  WS-PL-TICKER            PIC X(10).
020500     05  WS-PL-PRICE             PIC S9(7)V9(2).
020600     05  WS-PL-FOUND-SW          PIC X(01).
020700         88  WS-PL-FOUND                   VALUE "Y".
020800*
020900*****************************************************************
021000* RUN-END MESSAGE
021100*****************************************************************
021200 01  WS-RUN-END-MSG.
021300     05  FILLER                  PIC X(13)
021400         VALUE "TRDINTK READ=".
021500     05  WS-MSG-READ             PIC ZZZZZZ9.
021600     05  FILLER                  PIC X(08) VALUE " POST=".
021700     05  WS-MSG-POST             PIC ZZZZZZ9.
021800     05  FILLER                  PIC X(08) VALUE " REJ=".
021900     05  WS-MSG-REJ              PIC ZZZZZZ9.
022000*
022100 LINKAGE SECTION.
022200*
022300 PROCEDURE DIVISION.
022400*
022500 0000-MAIN-RTN.
022600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022700     PERFORM 2000-PROCESS-RTN THRU 2000-EXIT
022800         UNTIL WS-INTAKE-EOF.
022900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023000     STOP RUN.
023100*
023200*****************************************************************
023300* OPEN FILES, ESTABLISH THE RUN DATE/TIME, PRIME THE READ
023400*****************************************************************
023500 1000-INITIALIZE.
023600     OPEN INPUT  TRADE-INTAKE-FILE
023700          OUTPUT TRADE-FILE
023800          OUTPUT TRADE-REJECT-FILE.
023900     IF WS-INTAKE-STATUS NOT = "00"
024000         DISPLAY "TRDINTK - CANNOT OPEN TRDREQ " WS-INTAKE-STATUS
024100         MOVE "Y" TO WS-INTAKE-EOF-SW
024200         GO TO 1000-EXIT.
024300     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.
024400     ACCEPT WS-RUN-TIME-RAW FROM TIME.
024500     MOVE WS-RTR-HH TO WS-RUN-HH.
024600     MOVE WS-RTR-MI TO WS-RUN-MI.
024700     MOVE WS-RTR-SS TO WS-RUN-SS.
024800     MOVE WS-RUN-YYYY TO WS-CTS-YYYY.
024900     MOVE WS-RUN-MM   TO WS-CTS-MM.
025000     MOVE WS-RUN-DD   TO WS-CTS-DD.
025100     MOVE WS-RUN-HH   TO WS-CTS-HH.
025200     MOVE WS-RUN-MI   TO WS-CTS-MI.
025300     MOVE WS-RUN-SS   TO WS-CTS-SS.
025400     DISPLAY "TRDINTK RUN CLOCK NUM=" WS-RUN-NUM.
025500     PERFORM 1100-READ-INTAKE THRU 1100-EXIT.
025600 1000-EXIT.
025700     EXIT.
025800*
025900*****************************************************************
026000* THE TOP OF THE PROCESSING LOOP -- ONE INTAKE REQUEST IN
026100*****************************************************************
026200 2000-PROCESS-RTN.
026300     ADD 1 TO WS-READ-COUNT.
026400     MOVE "Y" TO WS-VALID-TRADE-SW.
026500     MOVE SPACES TO RJ-REASON.
026600     INSPECT IT-TICKER CONVERTING
026700         "abcdefghijklmnopqrstuvwxyz"
026800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026900     PERFORM 2100-VALIDATE-QTY THRU 2100-EXIT.
027000     IF WS-VALID-TRADE
027100         PERFORM 2200-HISTORICAL-CHK THRU 2200-EXIT.
027200     IF WS-VALID-TRADE
027300         PERFORM 2300-PRICE-LOOKUP THRU 2300-EXIT.
027400     IF WS-VALID-TRADE
027500         PERFORM 2400-WRITE-TRADE THRU 2400-EXIT
027600     ELSE
027700         PERFORM 2500-WRITE-REJECT THRU 2500-EXIT.
027800     PERFORM 1100-READ-INTAKE THRU 1100-EXIT.
027900 2000-EXIT.
028000     EXIT.
028100*
028200*****************************************************************
028300* BUSINESS RULE 2 -- QUANTITY MUST BE A POSITIVE WHOLE SHARE
028400* COUNT.  REQ IS-0103.
028500*****************************************************************
028600 2100-VALIDATE-QTY.
028700     IF IT-QUANTITY NOT > ZERO
028800         MOVE "N" TO WS-VALID-TRADE-SW
028900         MOVE "BADQTY" TO RJ-REASON.
029000 2100-EXIT.
029100     EXIT.
029200*
029300*****************************************************************
029400* BUSINESS RULE 3 -- A TRADE IS HISTORICAL WHEN ITS SUPPLIED
029500* TIMESTAMP IS MORE THAN 5 MINUTES BEFORE THE RUN CLOCK.
029600* HISTORICAL TRADES MUST CARRY A NON-ZERO PRICE -- REQ IS-0058,
029700* REAFFIRMED IS-0377.
029800*****************************************************************
029900 2200-HISTORICAL-CHK.
030000     MOVE "N" TO WS-HISTORICAL-SW.
030100     IF IT-TIMESTAMP = SPACES
030200         GO TO 2200-EXIT.
030300     PERFORM 2210-AGE-CALC THRU 2210-EXIT.
030400     IF WS-AGE-MINUTES > 5
030500         MOVE "Y" TO WS-HISTORICAL-SW
030600         IF IT-PRICE = ZERO
030700             MOVE "N" TO WS-VALID-TRADE-SW
030800             MOVE "NOHISPRC" TO RJ-REASON.
030900 2200-EXIT.
031000     EXIT.
031100*
031200*****************************************************************
031300* MINUTES-SINCE-EPOCH SUBTRACTION -- RUN CLOCK MINUS TRADE
031400* TIMESTAMP, USING THE DAYS-IN-MONTH TABLE TO TURN MONTH/DAY
031500* INTO A DAY-OF-YEAR BEFORE THE MINUTE ARITHMETIC.  NO
031600* FRACTIONAL-SECOND PRECISION IS NEEDED FOR A 5-MINUTE EDIT.
031700*****************************************************************
031800 2210-AGE-CALC.
031900     MOVE IT-TS-YYYY TO WS-TRADE-YYYY.
032000     MOVE IT-TS-MM   TO WS-TRADE-MM.
032100     MOVE IT-TS-DD   TO WS-TRADE-DD.
032200     MOVE IT-TS-HH   TO WS-TRADE-HH.
032300     MOVE IT-TS-MI   TO WS-TRADE-MI.
032400     MOVE IT-TS-SS   TO WS-TRADE-SS.
032500     DISPLAY "TRDINTK TRADE CLOCK NUM=" WS-TRADE-NUM.
032600*
032700     MOVE WS-RUN-MM TO WS-DOY-MONTH-IN.
032800     PERFORM 2215-DAY-OF-YEAR THRU 2215-EXIT.
032900     COMPUTE WS-RUN-MINUTES =
033000         ((WS-RUN-YYYY * 365) + WS-DOY-ACCUM + WS-RUN-DD)
033100             * 1440 + (WS-RUN-HH * 60) + WS-RUN-MI.
033200*
033300     MOVE WS-TRADE-MM TO WS-DOY-MONTH-IN.
033400     PERFORM 2215-DAY-OF-YEAR THRU 2215-EXIT.
033500     COMPUTE WS-TRADE-MINUTES =
033600         ((WS-TRADE-YYYY * 365) + WS-DOY-ACCUM + WS-TRADE-DD)
033700             * 1440 + (WS-TRADE-HH * 60) + WS-TRADE-MI.
033800*
033900     COMPUTE WS-AGE-MINUTES =
034000         WS-RUN-MINUTES - WS-TRADE-MINUTES.
034100 2210-EXIT.
034200     EXIT.
034300*
034400*****************************************************************
034500* DAY-OF-YEAR HELPER -- SUMS WHOLE MONTHS PRIOR TO
034600* WS-DOY-MONTH-IN OUT OF THE DAYS-IN-MONTH TABLE.
034700*****************************************************************
034800 2215-DAY-OF-YEAR.
034900     MOVE 0 TO WS-DOY-ACCUM.
035000     MOVE 1 TO WS-DIM-SUB.
035100 2216-DOY-LOOP.
035200     IF WS-DIM-SUB > (WS-DOY-MONTH-IN - 1)
035300         GO TO 2215-EXIT.
035400     ADD WS-DIM (WS-DIM-SUB) TO WS-DOY-ACCUM.
035500     ADD 1 TO WS-DIM-SUB.
035600     GO TO 2216-DOY-LOOP.
035700 2215-EXIT.
035800     EXIT.
035900*
036000*****************************************************************
036100* BUSINESS RULE 4 -- A NON-HISTORICAL TRADE WITH A ZERO OR
036200* UNSET PRICE GETS ITS EXECUTION PRICE FROM PRICESR.  REQ
036300* IS-0188 REPLACED THE OLD TPCALL TO FUNDPRSR WITH A PLAIN
036400* CALL SINCE THE BATCH RUN HAS NO TRANSACTION MONITOR.
036500*****************************************************************
036600 2300-PRICE-LOOKUP.
036700     IF WS-IS-HISTORICAL
036800         GO TO 2300-EXIT.
036900     IF IT-PRICE NOT = ZERO
037000         GO TO 2300-EXIT.
037100     MOVE IT-TICKER TO WS-PL-TICKER.
037200     CALL "PRICESR" USING WS-PL-TICKER
037300                           WS-PL-PRICE
037400                           WS-PL-FOUND-SW.
037500     IF WS-PL-FOUND
037600         MOVE WS-PL-PRICE TO IT-PRICE
037700     ELSE
037800         MOVE "N" TO WS-VALID-TRADE-SW
037900         MOVE "NOPRICE" TO RJ-REASON.
038000 2300-EXIT.
038100     EXIT.
038200*
038300*****************************************************************
038400* POST THE TRADE -- TICKER ALREADY UPPER-CASED, TIMESTAMP
038500* DEFAULTS TO THE RUN CLOCK WHEN THE TRADE IS NOT HISTORICAL.
038600*****************************************************************
038700 2400-WRITE-TRADE.
038800     MOVE IT-INTAKE-RECORD TO TF-TRADE-RECORD.
038900     IF NOT WS-IS-HISTORICAL
039000         MOVE WS-CURRENT-TIMESTAMP TO TF-TIMESTAMP.
039100     WRITE TF-TRADE-RECORD.
039200     IF WS-TRADE-STATUS NOT = "00"
039300         DISPLAY "TRDINTK - WRITE TRDFILE FAILED "
039400             WS-TRADE-STATUS
039500     ELSE
039600         ADD 1 TO WS-POSTED-COUNT.
039700 2400-EXIT.
039800     EXIT.
039900*
040000*****************************************************************
040100* REQ IS-0488 -- REJECTS NOW GO TO TRDREJ INSTEAD OF BEING
040200* SILENTLY DROPPED.
040300*****************************************************************
040400 2500-WRITE-REJECT.
040500     ADD 1 TO WS-REJECT-COUNT.
040600     MOVE IT-INTAKE-RECORD TO RJ-INTAKE-IMAGE.
040700     WRITE RJ-REJECT-RECORD.
040800 2500-EXIT.
040900     EXIT.
041000*
041100*****************************************************************
041200* READ AHEAD ONE INTAKE REQUEST
041300*****************************************************************
041400 1100-READ-INTAKE.
041500     READ TRADE-INTAKE-FILE
041600         AT END
041700             MOVE "Y" TO WS-INTAKE-EOF-SW.
041800 1100-EXIT.
041900     EXIT.
042000*
042100*****************************************************************
042200* CLOSE DOWN AND REPORT THE RUN COUNTS -- REQ IS-0402
042300*****************************************************************
042400 9000-TERMINATE.
042500     CLOSE TRADE-INTAKE-FILE
042600           TRADE-FILE
042700           TRADE-REJECT-FILE.
042800     MOVE WS-READ-COUNT   TO WS-MSG-READ.
042900     MOVE WS-POSTED-COUNT TO WS-MSG-POST.
043000     MOVE WS-REJECT-COUNT TO WS-MSG-REJ.
043100     DISPLAY WS-RUN-END-MSG.
043200 9000-EXIT.
043300     EXIT.

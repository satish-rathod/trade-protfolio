000100*****************************************************************
000200* TRADEREC.CPY
000300* TRADE-RECORD -- ONE BUY OR SELL EXECUTION FOR A USER.
000400* USED AS THE TRADE-INTAKE LAYOUT (TRDINTK) AND AS THE POSTED
000500* TRADE-FILE LAYOUT READ BY PORTVAL AND PORTANL.
000600*-----------------------------------------------------------------
000700* DATE-WRITTEN 1987-03-02.  CARRIED FORWARD FROM THE STOCKAPP
000800* CUST/QUOTE COPY MEMBERS -- SEE CHANGE LOG IN EACH CALLING
000900* PROGRAM FOR MAINTENANCE HISTORY ON THIS LAYOUT.
001000*****************************************************************
001100     05  TR-USER-ID              PIC X(36).
001200     05  TR-TICKER               PIC X(10).
001300     05  TR-TYPE                 PIC X(04).
001400     05  TR-QUANTITY             PIC S9(7).
001500     05  TR-PRICE                PIC S9(7)V9(2)
001600                                  SIGN IS TRAILING SEPARATE.
001700     05  TR-TIMESTAMP.
001800         10  TR-TS-DATE.
001900             15  TR-TS-YYYY      PIC 9(4).
002000             15  TR-TS-SEP1      PIC X(1).
002100             15  TR-TS-MM        PIC 9(2).
002200             15  TR-TS-SEP2      PIC X(1).
002300             15  TR-TS-DD        PIC 9(2).
002400         10  TR-TS-SEP3          PIC X(1).
002500         10  TR-TS-TIME.
002600             15  TR-TS-HH        PIC 9(2).
002700             15  TR-TS-SEP4      PIC X(1).
002800             15  TR-TS-MI        PIC 9(2).
002900             15  TR-TS-SEP5      PIC X(1).
003000             15  TR-TS-SS        PIC 9(2).

000100*****************************************************************
000200* PRICETAB.CPY
000300* PRICE-RECORD WORKING-STORAGE TABLE -- LOADED ONCE BY PRICESR
000400* FROM PRICE-FILE AND SEARCHED BY TICKER.  NO KSDS IS AVAILABLE
000500* ON THIS BUILD SO THE OLD QUOTE.IT INDEXED LOOKUP IS REPLACED
000600* BY AN IN-MEMORY SEARCH ALL AGAINST THIS TABLE.  THE CALLER
000700* SUPPLIES THE WRAPPING 01, THE WAY CUST-REC/QUOTE-REC DO.
000800*****************************************************************
000900     05  PT-TABLE-COUNT          PIC S9(4) COMP.
001000     05  PT-TABLE OCCURS 0 TO 200 TIMES
001100             DEPENDING ON PT-TABLE-COUNT
001200             ASCENDING KEY IS PT-TKR
001300             INDEXED BY PT-IDX.
001400         10  PT-TKR              PIC X(10).
001500         10  PT-PRC              PIC S9(7)V9(2).
001600         10  FILLER              PIC X(08).

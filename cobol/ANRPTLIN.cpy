000100*****************************************************************
000200* ANRPTLIN.CPY
000300* ANALYTICS-REPORT-LINE -- ONE COST-BASIS/P&L ROW PER HELD
000400* TICKER PLUS THE TRAILING TOTALS ROW, WRITTEN BY PORTANL.  THE
000500* TOTALS ROW REDEFINES THE DETAIL ROW, COLUMN FOR COLUMN, SO THE
000600* TOTAL FIGURES LINE UP UNDER THEIR DETAIL COLUMNS ON PRINT.
000700*****************************************************************
000800 01  AN-DETAIL-LINE.
000900     05  AN-TICKER               PIC X(10).
001000     05  FILLER                  PIC X(02).
001100     05  AN-QUANTITY             PIC ZZZZZZ9.
001200     05  FILLER                  PIC X(02).
001300     05  AN-COST-BASIS           PIC X(12) JUSTIFIED RIGHT.
001400     05  FILLER                  PIC X(02).
001500     05  AN-AVG-COST             PIC X(10) JUSTIFIED RIGHT.
001600     05  FILLER                  PIC X(02).
001700     05  AN-CURRENT-PRICE        PIC X(10) JUSTIFIED RIGHT.
001800     05  FILLER                  PIC X(02).
001900     05  AN-CURRENT-VALUE        PIC X(12) JUSTIFIED RIGHT.
002000     05  FILLER                  PIC X(02).
002100     05  AN-PROFIT-LOSS          PIC X(12) JUSTIFIED RIGHT.
002200     05  FILLER                  PIC X(02).
002300     05  AN-PERCENT-CHANGE       PIC X(08) JUSTIFIED RIGHT.
002400     05  FILLER                  PIC X(01).
002500*
002600 01  AN-TOTAL-LINE REDEFINES AN-DETAIL-LINE.
002700     05  AN-TOT-LABEL            PIC X(21) VALUE "TOTALS".
002800     05  AN-TOT-COST-BASIS       PIC X(12) JUSTIFIED RIGHT.
002900     05  FILLER                  PIC X(02).
003000     05  FILLER                  PIC X(10).
003100     05  FILLER                  PIC X(02).
003200     05  FILLER                  PIC X(10).
003300     05  FILLER                  PIC X(02).
003400     05  AN-TOT-CURRENT-VALUE    PIC X(12) JUSTIFIED RIGHT.
003500     05  FILLER                  PIC X(02).
003600     05  AN-TOT-PROFIT-LOSS      PIC X(12) JUSTIFIED RIGHT.
003700     05  FILLER                  PIC X(02).
003800     05  AN-TOT-PERCENT-CHANGE   PIC X(08) JUSTIFIED RIGHT.
003900     05  FILLER                  PIC X(01).

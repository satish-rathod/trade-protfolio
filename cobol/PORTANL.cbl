000100*****************************************************************
000200* (c) 1992, 2002 STOCKAPP DATA PROCESSING -- ALL RIGHTS RESERVED
000300*
000400*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
000500*   STOCKAPP TRADING SYSTEM.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000700*   SOURCE CODE.
000800*
000900* #ident "@(#) stockapp/batch/PORTANL.cbl  $Revision: 1.11 $"
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PORTANL.
001300 AUTHOR.        P L KIRCHNER.
001400 INSTALLATION.  STOCKAPP TRADING SYSTEM - BATCH SUBSYSTEM.
001500 DATE-WRITTEN.  03/16/92.
001600 DATE-COMPILED.
001700 SECURITY.      UNPUBLISHED - STOCKAPP DATA PROCESSING ONLY.
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     PGMR  REQ-NO   DESCRIPTION
002200* -------- ----- -------- -----------------------------------
002300* 03/16/92 PLK   IS-0160  ORIGINAL WRITE-UP -- COST-BASIS AND     IS-0160 
002400*                         PROFIT/LOSS RUN FOR THE MONTHLY         IS-0160 
002500*                         STATEMENT PACKAGE.  AVERAGE-COST        IS-0160 
002600*                         METHOD ONLY -- NO FIFO/LIFO LOT         IS-0160 
002700*                         TRACKING IN THIS BUILD.                 IS-0160 
002800* 02/27/92 RLH   IS-0151  (SHARED NOTE) NET QUANTITY <= ZERO IS   IS-0151 
002900*                         DROPPED THE SAME AS IN PORTVAL.         IS-0151 
003000* 06/30/95 PLK   IS-0330  PRICE LOOKUP NOW CALLS PRICESR AGAINST  IS-0330 
003100*                         PRICE-FILE -- NO INDEXED FILE ON THIS   IS-0330 
003200*                         BUILD.                                  IS-0330 
003300* 09/14/96 PLK   IS-0381  UNAVAILABLE PRICE NO LONGER ABORTS --   IS-0381 
003400*                         ROW PRINTS WITH A MARKER, COST BASIS    IS-0381 
003500*                         STILL ROLLS TO THE GRAND TOTAL, CURRENT IS-0381 
003600*                         VALUE DOES NOT.                         IS-0381 
003700* 01/22/97 PLK   IS-0403  PERCENT CHANGE NOW HELD AT 4 DECIMAL    IS-0403 
003800*                         PLACES INTERNALLY BEFORE THE FINAL      IS-0403 
003900*                         2-DECIMAL ROUND -- PRIOR VERSION        IS-0403 
004000*                         ROUNDED ONCE AND DRIFTED ON LARGE       IS-0403 
004100*                         POSITIONS.                              IS-0403 
004200* 10/09/98 SAB   Y2K-0019 NO DATE ARITHMETIC IN THIS PROGRAM --   Y2K-0019
004300*                         LOGGED FOR THE Y2K INVENTORY ONLY.      Y2K-0019
004400* 11/05/02 WFN   IS-0471  GRAND-TOTAL PERCENT CHANGE NOW GUARDS   IS-0471 
004500*                         AGAINST A ZERO TOTAL COST BASIS.        IS-0471 
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  USL-486.
005000 OBJECT-COMPUTER.  USL-486.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS UPPER-LETTER IS "A" THRU "Z"
005400     UPSI-0 IS PORTANL-TEST-SW.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRADE-FILE ASSIGN TO TRDFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TRADE-STATUS.
006100*
006200     SELECT ANALYTICS-REPORT-FILE ASSIGN TO ANRPT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-REPORT-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  TRADE-FILE
007000     RECORD CONTAINS 86 CHARACTERS.
007100 01  TF-TRADE-RECORD.
007200     COPY TRADEREC REPLACING ==TR-== BY ==TF-==.
007300*
007400 FD  ANALYTICS-REPORT-FILE
007500     RECORD CONTAINS 96 CHARACTERS.
007600     COPY ANRPTLIN.
007700*
007800 WORKING-STORAGE SECTION.
007900*****************************************************************
008000* COST-BASIS ACCUMULATOR -- ONE ENTRY PER TICKER.  SAME LAYOUT
008100* AS PORTVAL -- SEE HOLDREC.CPY.  HERE HD-TOTAL-COST IS THE
008200* RUNNING AVERAGE-COST BASIS AND IS ACTUALLY USED.
008300*****************************************************************
008400 01  WS-HOLDING-TABLE.
008500     COPY HOLDREC.
008600*
008700 01  WS-SWITCHES.
008800     05  WS-TRADE-EOF-SW         PIC X(01) VALUE "N".
008900         88  WS-TRADE-EOF                  VALUE "Y".
009000     05  WS-HOLDING-FOUND-SW     PIC X(01) VALUE "N".
009100         88  WS-HOLDING-FOUND               VALUE "Y".
009200     05  WS-PRICE-FOUND-SW       PIC X(01) VALUE "N".
009300         88  WS-PRICE-WAS-FOUND             VALUE "Y".
009400*
009500 01  WS-FILE-STATUSES.
009600     05  WS-TRADE-STATUS         PIC X(02).
009700     05  WS-REPORT-STATUS        PIC X(02).
009800*
009900 01  WS-RUN-COUNTS               COMP.
010000     05  WS-READ-COUNT           PIC 9(07) VALUE 0.
010100     05  WS-REPORTED-COUNT       PIC 9(07) VALUE 0.
010200*
010300 01  WS-RUN-COUNTS-DISPLAY.
010400     05  WS-READ-COUNT-X         PIC 9(07).
010500     05  WS-REPORTED-COUNT-X     PIC 9(07).
010600 01  WS-RUN-COUNTS-DISPLAY-R REDEFINES WS-RUN-COUNTS-DISPLAY.
010700     05  WS-RUN-COUNTS-NUM       PIC 9(14).
010800*
010900*****************************************************************
011000* GRAND-TOTAL WORK ACCUMULATORS -- BUSINESS RULE 5 (END OF RUN).
011100*****************************************************************
011200 01  WS-GRAND-TOTALS.
011300     05  WS-TOT-COST-BASIS       PIC S9(9)V9(2) VALUE 0.
011400     05  WS-TOT-CURRENT-VALUE    PIC S9(9)V9(2) VALUE 0.
011500     05  WS-TOT-PROFIT-LOSS      PIC S9(9)V9(2) VALUE 0.
011600*
011700 01  WS-GRAND-TOTALS-DISPLAY.
011800     05  WS-GTD-COST-BASIS       PIC 9(09)V9(2).
011900     05  WS-GTD-CURRENT-VALUE    PIC 9(09)V9(2).
012000 01  WS-GRAND-TOTALS-DISPLAY-R REDEFINES WS-GRAND-TOTALS-DISPLAY.
012100     05  WS-GTD-DIGIT            PIC 9(01) OCCURS 22 TIMES.
012200*
012300*****************************************************************
012400* PRICE LOOKUP LINKAGE AREA -- PASSED TO PRICESR.
012500*****************************************************************
012600 01  WS-PRICE-LOOKUP-AREA.
012700     05  WS-PL-TICKER            PIC X(10).
012800     05  WS-PL-PRICE             PIC S9(7)V9(2).
012900     05  WS-PL-FOUND-SW          PIC X(01).
013000         88  WS-PL-FOUND                   VALUE "Y".
013100 01  WS-PL-RAW-VIEW REDEFINES WS-PRICE-LOOKUP-AREA.
013200     05  WS-PL-RAW               PIC X(20).
013300*
013400*****************************************************************
013500* PER-TICKER WORK FIELDS FOR ONE PASS THROUGH 2100-CALC-AND-LINE.
013600*****************************************************************
013700 01  WS-TICKER-WORK.
013800     05  WS-TW-AVG-COST          PIC S9(7)V9(2).
013900     05  WS-TW-CURRENT-VALUE     PIC S9(9)V9(2).
014000     05  WS-TW-PROFIT-LOSS       PIC S9(9)V9(2).
014100     05  WS-TW-PCT-4DP           PIC S9(5)V9(4).
014200     05  WS-TW-PCT-2DP           PIC S9(5)V9(2).
014300*
014400*****************************************************************
014500* NUMERIC-EDITED WORK FIELDS FEEDING THE ALPHANUMERIC,
014600* JUSTIFIED-RIGHT REPORT COLUMNS -- SAME TECHNIQUE AS PORTVAL,
014700* SIGNED WHERE THE COLUMN CAN GO NEGATIVE.
014800*****************************************************************
014900 01  WS-UNSIGNED-10-EDIT         PIC ZZZZZZ9.99.
015000 01  WS-UNSIGNED-12-EDIT         PIC ZZZZZZZZ9.99.
015100 01  WS-SIGNED-12-EDIT           PIC -ZZZZZZ9.99.
015200 01  WS-SIGNED-08-EDIT           PIC -ZZZ9.99.
015300*
015400 01  WS-RUN-END-MSG.
015500     05  FILLER                  PIC X(14)
015600         VALUE "PORTANL READ=".
015700     05  WS-MSG-READ             PIC ZZZZZZ9.
015800     05  FILLER                  PIC X(11) VALUE " REPORTED=".
015900     05  WS-MSG-REPORTED         PIC ZZZZZZ9.
016000*
016100 LINKAGE SECTION.
016200*
016300 PROCEDURE DIVISION.
016400*
016500 0000-MAIN-RTN.
016600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016700     PERFORM 1100-READ-TRADE THRU 1100-EXIT
016800         UNTIL WS-TRADE-EOF.
016900     PERFORM 2000-CALC-AND-WRITE THRU 2000-EXIT.
017000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017100     STOP RUN.
017200*
017300*****************************************************************
017400* OPEN FILES AND PRIME THE HOLDING TABLE EMPTY
017500*****************************************************************
017600 1000-INITIALIZE.
017700     MOVE 0 TO HD-TABLE-COUNT.
017800     OPEN INPUT  TRADE-FILE
017900          OUTPUT ANALYTICS-REPORT-FILE.
018000     IF WS-TRADE-STATUS NOT = "00"
018100         DISPLAY "PORTANL - CANNOT OPEN TRDFILE " WS-TRADE-STATUS
018200         MOVE "Y" TO WS-TRADE-EOF-SW
018300         GO TO 1000-EXIT.
018400     PERFORM 1100-READ-TRADE THRU 1100-EXIT.
018500 1000-EXIT.
018600     EXIT.
018700*
018800*****************************************************************
018900* READ ONE TRADE AND FOLD IT INTO THE COST-BASIS TABLE --
019000* BUSINESS RULE 6, AVERAGE-COST METHOD.  SELL NEVER REDUCES
019100* HD-TOTAL-COST -- THAT IS DELIBERATE, NOT AN OVERSIGHT.
019200*****************************************************************
019300 1100-READ-TRADE.
019400     READ TRADE-FILE
019500         AT END
019600             MOVE "Y" TO WS-TRADE-EOF-SW
019700             GO TO 1100-EXIT.
019800     ADD 1 TO WS-READ-COUNT.
019900     PERFORM 1200-FIND-HOLDING THRU 1200-EXIT.
020000     IF TF-TYPE = "BUY "
020100         ADD TF-QUANTITY TO HD-NET-QTY (HD-IDX)
020200         COMPUTE HD-TOTAL-COST (HD-IDX) ROUNDED =
020300             HD-TOTAL-COST (HD-IDX) + (TF-PRICE * TF-QUANTITY)
020400     ELSE
020500         SUBTRACT TF-QUANTITY FROM HD-NET-QTY (HD-IDX).
020600 1100-EXIT.
020700     EXIT.
020800*
020900*****************************************************************
021000* LINEAR SEARCH OF THE HOLDING TABLE BY TICKER -- SEE THE SAME
021100* PARAGRAPH IN PORTVAL FOR WHY SEARCH ALL DOES NOT APPLY.
021200*****************************************************************
021300 1200-FIND-HOLDING.
021400     MOVE "N" TO WS-HOLDING-FOUND-SW.
021500     SET HD-IDX TO 1.
021600 1210-FIND-LOOP.
021700     IF HD-IDX > HD-TABLE-COUNT
021800         GO TO 1290-FIND-DONE.
021900     IF HD-TICKER (HD-IDX) = TF-TICKER
022000         MOVE "Y" TO WS-HOLDING-FOUND-SW
022100         GO TO 1290-FIND-DONE.
022200     SET HD-IDX UP BY 1.
022300     GO TO 1210-FIND-LOOP.
022400 1290-FIND-DONE.
022500     IF WS-HOLDING-FOUND
022600         GO TO 1200-EXIT.
022700     ADD 1 TO HD-TABLE-COUNT.
022800     SET HD-IDX TO HD-TABLE-COUNT.
022900     MOVE TF-TICKER TO HD-TICKER (HD-IDX).
023000     MOVE 0 TO HD-NET-QTY (HD-IDX).
023100     MOVE 0 TO HD-TOTAL-COST (HD-IDX).
023200 1200-EXIT.
023300     EXIT.
023400*
023500*****************************************************************
023600* WALK THE HOLDING TABLE, DROP NON-POSITIVE POSITIONS, COMPUTE
023700* COST BASIS / P&L / PERCENT CHANGE AND WRITE THE REPORT --
023800* BUSINESS RULES 5 THROUGH 12.
023900*****************************************************************
024000 2000-CALC-AND-WRITE.
024100     SET HD-IDX TO 1.
024200 2010-CALC-LOOP.
024300     IF HD-IDX > HD-TABLE-COUNT
024400         GO TO 2090-CALC-DONE.
024500     IF HD-NET-QTY (HD-IDX) NOT > ZERO
024600         GO TO 2080-CALC-NEXT.
024700     PERFORM 2100-CALC-AND-LINE THRU 2100-EXIT.
024800 2080-CALC-NEXT.
024900     SET HD-IDX UP BY 1.
025000     GO TO 2010-CALC-LOOP.
025100 2090-CALC-DONE.
025200     PERFORM 2200-WRITE-TOTAL THRU 2200-EXIT.
025300 2000-EXIT.
025400     EXIT.
025500*
025600*****************************************************************
025700* ONE HELD TICKER -- AVG COST IS ALWAYS COMPUTABLE (NET-QTY IS
025800* POSITIVE HERE); CURRENT VALUE, PROFIT/LOSS AND PERCENT CHANGE
025900* DEPEND ON THE PRICE LOOKUP SUCCEEDING -- RULE 12.
026000*****************************************************************
026100 2100-CALC-AND-LINE.
026200     ADD 1 TO WS-REPORTED-COUNT.
026300     MOVE HD-TICKER (HD-IDX) TO WS-PL-TICKER.
026400     CALL "PRICESR" USING WS-PL-TICKER
026500                           WS-PL-PRICE
026600                           WS-PL-FOUND-SW.
026620     IF PORTANL-TEST-SW
026640         DISPLAY "PORTANL PRICE RAW=" WS-PL-RAW.
026700*
026800     COMPUTE WS-TW-AVG-COST ROUNDED =
026900         HD-TOTAL-COST (HD-IDX) / HD-NET-QTY (HD-IDX).
027000*
027100     MOVE HD-TICKER (HD-IDX)    TO AN-TICKER.
027200     MOVE HD-NET-QTY (HD-IDX)   TO AN-QUANTITY.
027300     MOVE HD-TOTAL-COST (HD-IDX) TO WS-UNSIGNED-12-EDIT.
027400     MOVE WS-UNSIGNED-12-EDIT   TO AN-COST-BASIS.
027500     MOVE WS-TW-AVG-COST        TO WS-UNSIGNED-10-EDIT.
027600     MOVE WS-UNSIGNED-10-EDIT   TO AN-AVG-COST.
027700     ADD HD-TOTAL-COST (HD-IDX) TO WS-TOT-COST-BASIS.
027800*
027900     IF NOT WS-PL-FOUND
028000         MOVE "N/A"         TO AN-CURRENT-PRICE
028100         MOVE "UNAVAILABLE" TO AN-CURRENT-VALUE
028200         MOVE "UNAVAILABLE" TO AN-PROFIT-LOSS
028300         MOVE "N/A"         TO AN-PERCENT-CHANGE
028400         GO TO 2100-WRITE.
028500*
028600     MOVE WS-PL-PRICE TO WS-UNSIGNED-10-EDIT.
028700     MOVE WS-UNSIGNED-10-EDIT TO AN-CURRENT-PRICE.
028800*
028900     COMPUTE WS-TW-CURRENT-VALUE ROUNDED =
029000         WS-PL-PRICE * HD-NET-QTY (HD-IDX).
029100     MOVE WS-TW-CURRENT-VALUE TO WS-UNSIGNED-12-EDIT.
029200     MOVE WS-UNSIGNED-12-EDIT TO AN-CURRENT-VALUE.
029300     ADD WS-TW-CURRENT-VALUE TO WS-TOT-CURRENT-VALUE.
029400*
029500     COMPUTE WS-TW-PROFIT-LOSS ROUNDED =
029600         WS-TW-CURRENT-VALUE - HD-TOTAL-COST (HD-IDX).
029700     MOVE WS-TW-PROFIT-LOSS TO WS-SIGNED-12-EDIT.
029800     MOVE WS-SIGNED-12-EDIT TO AN-PROFIT-LOSS.
029900*
030000     IF HD-TOTAL-COST (HD-IDX) = ZERO
030100         MOVE ZERO TO WS-TW-PCT-2DP
030200     ELSE
030300         COMPUTE WS-TW-PCT-4DP ROUNDED =
030400             (WS-TW-PROFIT-LOSS / HD-TOTAL-COST (HD-IDX)) * 100
030500         COMPUTE WS-TW-PCT-2DP ROUNDED = WS-TW-PCT-4DP.
030600     MOVE WS-TW-PCT-2DP TO WS-SIGNED-08-EDIT.
030700     MOVE WS-SIGNED-08-EDIT TO AN-PERCENT-CHANGE.
030800*
030900 2100-WRITE.
031000     WRITE AN-DETAIL-LINE.
031100 2100-EXIT.
031200     EXIT.
031300*
031400*****************************************************************
031500* GRAND TOTAL LINE -- REQ IS-0471 GUARDS THE FINAL PERCENT
031600* CHANGE AGAINST A ZERO TOTAL COST BASIS.
031700*****************************************************************
031800 2200-WRITE-TOTAL.
031900     COMPUTE WS-TOT-PROFIT-LOSS =
032000         WS-TOT-CURRENT-VALUE - WS-TOT-COST-BASIS.
032100     MOVE WS-TOT-COST-BASIS    TO WS-UNSIGNED-12-EDIT.
032200     MOVE WS-UNSIGNED-12-EDIT  TO AN-TOT-COST-BASIS.
032300     MOVE WS-TOT-CURRENT-VALUE TO WS-UNSIGNED-12-EDIT.
032400     MOVE WS-UNSIGNED-12-EDIT  TO AN-TOT-CURRENT-VALUE.
032500     MOVE WS-TOT-PROFIT-LOSS   TO WS-SIGNED-12-EDIT.
032600     MOVE WS-SIGNED-12-EDIT    TO AN-TOT-PROFIT-LOSS.
032700*
032800     IF WS-TOT-COST-BASIS = ZERO
032900         MOVE ZERO TO WS-TW-PCT-2DP
033000     ELSE
033100         COMPUTE WS-TW-PCT-4DP ROUNDED =
033200             (WS-TOT-PROFIT-LOSS / WS-TOT-COST-BASIS) * 100
033300         COMPUTE WS-TW-PCT-2DP ROUNDED = WS-TW-PCT-4DP.
033400     MOVE WS-TW-PCT-2DP TO WS-SIGNED-08-EDIT.
033500     MOVE WS-SIGNED-08-EDIT TO AN-TOT-PERCENT-CHANGE.
033600*
033700     IF PORTANL-TEST-SW
033800         MOVE WS-TOT-COST-BASIS    TO WS-GTD-COST-BASIS
033900         MOVE WS-TOT-CURRENT-VALUE TO WS-GTD-CURRENT-VALUE
034000         DISPLAY "PORTANL GRAND TOTALS NUM="
034100             WS-GTD-DIGIT (1).
034200*
034300     WRITE AN-TOTAL-LINE.
034400 2200-EXIT.
034500     EXIT.
034600*
034700*****************************************************************
034800* CLOSE DOWN AND REPORT THE RUN COUNTS
034900*****************************************************************
035000 9000-TERMINATE.
035100     CLOSE TRADE-FILE
035200           ANALYTICS-REPORT-FILE.
035300     MOVE WS-READ-COUNT     TO WS-MSG-READ.
035400     MOVE WS-REPORTED-COUNT TO WS-MSG-REPORTED.
035500     IF PORTANL-TEST-SW
035600         MOVE WS-READ-COUNT     TO WS-READ-COUNT-X
035700         MOVE WS-REPORTED-COUNT TO WS-REPORTED-COUNT-X
035800         DISPLAY "PORTANL RUN-COUNTS NUM=" WS-RUN-COUNTS-NUM.
035900     DISPLAY WS-RUN-END-MSG.
036000 9000-EXIT.
036100     EXIT.

000100*****************************************************************
000200* (c) 1991, 2001 STOCKAPP DATA PROCESSING -- ALL RIGHTS RESERVED
000300*
000400*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
000500*   STOCKAPP TRADING SYSTEM.  THE COPYRIGHT NOTICE ABOVE DOES
000600*   NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000700*   SOURCE CODE.
000800*
000900* #ident "@(#) stockapp/batch/PORTVAL.cbl  $Revision: 1.8 $"
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PORTVAL.
001300 AUTHOR.        C M TARVER.
001400 INSTALLATION.  STOCKAPP TRADING SYSTEM - BATCH SUBSYSTEM.
001500 DATE-WRITTEN.  05/08/91.
001600 DATE-COMPILED.
001700 SECURITY.      UNPUBLISHED - STOCKAPP DATA PROCESSING ONLY.
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     PGMR  REQ-NO   DESCRIPTION
002200* -------- ----- -------- -----------------------------------
002300* 05/08/91 CMT   IS-0132  ORIGINAL WRITE-UP -- NIGHTLY NET        IS-0132 
002400*                         POSITION VALUATION RUN, ONE USER PER    IS-0132 
002500*                         RUN, REPLACES THE MANUAL SELL-SCREEN    IS-0132 
002600*                         "CURRENT HOLDINGS" TOTAL TICKET.        IS-0132 
002700* 02/27/92 RLH   IS-0151  NET QUANTITY NOW DROPPED WHEN <= ZERO   IS-0151 
002800*                         INSTEAD OF PRINTED AS A SHORT POSITION. IS-0151 
002900* 06/30/95 PLK   IS-0330  PRICE LOOKUP NOW CALLS PRICESR AGAINST  IS-0330 
003000*                         PRICE-FILE INSTEAD OF THE OLD QUOTE     IS-0330 
003100*                         KSDS -- NO INDEXED FILE ON THIS BUILD.  IS-0330 
003200* 09/14/96 PLK   IS-0381  UNAVAILABLE PRICE NO LONGER ABORTS THE  IS-0381 
003300*                         RUN -- ROW IS PRINTED WITH A MARKER AND IS-0381 
003400*                         LEFT OUT OF THE GRAND TOTAL.            IS-0381 
003500* 10/09/98 SAB   Y2K-0019 NO DATE ARITHMETIC IN THIS PROGRAM --   Y2K-0019
003600*                         LOGGED FOR THE Y2K INVENTORY ONLY.      Y2K-0019
003700* 03/11/01 WFN   IS-0455  HOLDING TABLE WIDENED TO MATCH THE      IS-0455 
003800*                         TRAILING-SEPARATE PRICE SIGN CHANGE ON  IS-0455 
003900*                         TRADEREC.                               IS-0455 
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  USL-486.
004400 OBJECT-COMPUTER.  USL-486.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS UPPER-LETTER IS "A" THRU "Z"
004800     UPSI-0 IS PORTVAL-TEST-SW.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRADE-FILE ASSIGN TO TRDFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TRADE-STATUS.
005500*
005600     SELECT PORTFOLIO-VALUE-REPORT-FILE ASSIGN TO PVRPT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-REPORT-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  TRADE-FILE
006400     RECORD CONTAINS 86 CHARACTERS.
006500 01  TF-TRADE-RECORD.
006600     COPY TRADEREC REPLACING ==TR-== BY ==TF-==.
006700*
006800 FD  PORTFOLIO-VALUE-REPORT-FILE
006900     RECORD CONTAINS 46 CHARACTERS.
007000     COPY PVRPTLIN.
007100*
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400* NET-POSITION ACCUMULATOR -- ONE ENTRY PER TICKER SEEN ON THE
007500* TRADE FILE, BUILT AS THE FILE IS READ.  SHARED LAYOUT WITH
007600* PORTANL -- SEE HOLDREC.CPY.  TOTAL-COST IS CARRIED BUT NOT
007700* USED BY THIS PROGRAM.
007800*****************************************************************
007900 01  WS-HOLDING-TABLE.
008000     COPY HOLDREC.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-TRADE-EOF-SW         PIC X(01) VALUE "N".
008400         88  WS-TRADE-EOF                  VALUE "Y".
008500     05  WS-HOLDING-FOUND-SW     PIC X(01) VALUE "N".
008600         88  WS-HOLDING-FOUND               VALUE "Y".
008700     05  WS-PRICE-FOUND-SW       PIC X(01) VALUE "N".
008800         88  WS-PRICE-WAS-FOUND             VALUE "Y".
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-TRADE-STATUS         PIC X(02).
009200     05  WS-REPORT-STATUS        PIC X(02).
009300*
009400*****************************************************************
009500* RUN COUNTS -- READ COUNT AND REPORTED-TICKER COUNT.  THE
009600* COMBINED NUMERIC VIEW IS FOR A ONE-LINE TEST-SWITCH DISPLAY,
009700* THE SAME HABIT USED IN PRICESR AND TRDINTK.
009800*****************************************************************
009900 01  WS-RUN-COUNTS.
010000     05  WS-READ-COUNT           PIC 9(07) COMP VALUE 0.
010100     05  WS-REPORTED-COUNT       PIC 9(07) COMP VALUE 0.
010200 01  WS-RUN-COUNTS-DISP.
010300     05  WS-READ-COUNT-X         PIC 9(07).
010400     05  WS-REPORTED-COUNT-X     PIC 9(07).
010500 01  WS-RUN-COUNTS-DISP-R REDEFINES WS-RUN-COUNTS-DISP.
010600     05  WS-RUN-COUNTS-NUM       PIC 9(14).
010700*
010800*****************************************************************
010900* GRAND TOTAL ACCUMULATOR AND ITS TEST-SWITCH DIGIT VIEW.
011000*****************************************************************
011100 01  WS-TOTAL-VALUE-WORK         PIC S9(9)V9(2) VALUE 0.
011200 01  WS-TOTAL-VALUE-DISPLAY      PIC 9(09)V9(2).
011300 01  WS-TOTAL-VALUE-DISPLAY-R REDEFINES WS-TOTAL-VALUE-DISPLAY.
011400     05  WS-TVD-DIGIT            PIC 9(01) OCCURS 11 TIMES.
011500*
011600*****************************************************************
011700* PRICE LOOKUP LINKAGE AREA -- PASSED TO PRICESR, SAME SHAPE AS
011800* THE ONE IN TRDINTK.  THE RAW-VIEW REDEFINE IS USED TO DUMP THE
011900* ENTIRE 20-BYTE BLOCK ON A TEST RUN IN ONE DISPLAY.
012000*****************************************************************
012100 01  WS-PRICE-LOOKUP-AREA.
012200     05  WS-PL-TICKER            PIC X(10).
012300     05  WS-PL-PRICE             PIC S9(7)V9(2).
012400     05  WS-PL-FOUND-SW          PIC X(01).
012500         88  WS-PL-FOUND                   VALUE "Y".
012600 01  WS-PL-RAW-VIEW REDEFINES WS-PRICE-LOOKUP-AREA.
012700     05  WS-PL-RAW               PIC X(20).
012800*
012900*****************************************************************
013000* NUMERIC-EDITED WORK FIELDS -- THE REPORT COLUMNS THEMSELVES
013100* ARE ALPHANUMERIC (JUSTIFIED RIGHT) SO AN "UNAVAILABLE" MARKER
013200* CAN SHARE THE SAME COLUMN AS A FORMATTED PRICE.  THE NUMBER IS
013300* EDITED HERE FIRST, THEN MOVED INTO THE REPORT LINE.
013400*****************************************************************
013500 01  WS-PRICE-EDIT               PIC ZZZZZZ9.99.
013600 01  WS-VALUE-EDIT                PIC ZZZZZZZZ9.99.
013700*
013800 01  WS-RUN-END-MSG.
013900     05  FILLER                  PIC X(14)
014000         VALUE "PORTVAL READ=".
014100     05  WS-MSG-READ             PIC ZZZZZZ9.
014200     05  FILLER                  PIC X(11) VALUE " REPORTED=".
014300     05  WS-MSG-REPORTED         PIC ZZZZZZ9.
014400*
014500 LINKAGE SECTION.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 0000-MAIN-RTN.
015000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015100     PERFORM 1100-READ-TRADE THRU 1100-EXIT
015200         UNTIL WS-TRADE-EOF.
015300     PERFORM 2000-VALUE-AND-WRITE THRU 2000-EXIT.
015400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
015500     STOP RUN.
015600*
015700*****************************************************************
015800* OPEN FILES AND PRIME THE HOLDING TABLE EMPTY
015900*****************************************************************
016000 1000-INITIALIZE.
016100     MOVE 0 TO HD-TABLE-COUNT.
016200     OPEN INPUT  TRADE-FILE
016300          OUTPUT PORTFOLIO-VALUE-REPORT-FILE.
016400     IF WS-TRADE-STATUS NOT = "00"
016500         DISPLAY "PORTVAL - CANNOT OPEN TRDFILE " WS-TRADE-STATUS
016600         MOVE "Y" TO WS-TRADE-EOF-SW
016700         GO TO 1000-EXIT.
016800     PERFORM 1100-READ-TRADE THRU 1100-EXIT.
016900 1000-EXIT.
017000     EXIT.
017100*
017200*****************************************************************
017300* READ ONE TRADE AND FOLD IT INTO THE NET-POSITION TABLE --
017400* BUSINESS RULE 5, NET POSITION.
017500*****************************************************************
017600 1100-READ-TRADE.
017700     READ TRADE-FILE
017800         AT END
017900             MOVE "Y" TO WS-TRADE-EOF-SW
018000             GO TO 1100-EXIT.
018100     ADD 1 TO WS-READ-COUNT.
018200     PERFORM 1200-FIND-HOLDING THRU 1200-EXIT.
018300     IF TF-TYPE = "BUY "
018400         ADD TF-QUANTITY TO HD-NET-QTY (HD-IDX)
018500     ELSE
018600         SUBTRACT TF-QUANTITY FROM HD-NET-QTY (HD-IDX).
018700 1100-EXIT.
018800     EXIT.
018900*
019000*****************************************************************
019100* LINEAR SEARCH OF THE HOLDING TABLE BY TICKER -- THE TABLE IS
019200* NOT KEPT IN TICKER ORDER (TRADES ARRIVE IN ANY ORDER PER REQ
019300* IS-0132) SO SEARCH ALL DOES NOT APPLY HERE.  A NEW ENTRY IS
019400* ADDED WHEN THE TICKER HAS NOT BEEN SEEN BEFORE.
019500*****************************************************************
019600 1200-FIND-HOLDING.
019700     MOVE "N" TO WS-HOLDING-FOUND-SW.
019800     SET HD-IDX TO 1.
019900 1210-FIND-LOOP.
020000     IF HD-IDX > HD-TABLE-COUNT
020100         GO TO 1290-FIND-DONE.
020200     IF HD-TICKER (HD-IDX) = TF-TICKER
020300         MOVE "Y" TO WS-HOLDING-FOUND-SW
020400         GO TO 1290-FIND-DONE.
020500     SET HD-IDX UP BY 1.
020600     GO TO 1210-FIND-LOOP.
020700 1290-FIND-DONE.
020800     IF WS-HOLDING-FOUND
020900         GO TO 1200-EXIT.
021000     ADD 1 TO HD-TABLE-COUNT.
021100     SET HD-IDX TO HD-TABLE-COUNT.
021200     MOVE TF-TICKER TO HD-TICKER (HD-IDX).
021300     MOVE 0 TO HD-NET-QTY (HD-IDX).
021400     MOVE 0 TO HD-TOTAL-COST (HD-IDX).
021500 1200-EXIT.
021600     EXIT.
021700*
021800*****************************************************************
021900* WALK THE HOLDING TABLE, DROP NON-POSITIVE POSITIONS, VALUE
022000* THE REST AND WRITE THE REPORT -- BUSINESS RULES 5 AND 12.
022100*****************************************************************
022200 2000-VALUE-AND-WRITE.
022300     SET HD-IDX TO 1.
022400 2010-VALUE-LOOP.
022500     IF HD-IDX > HD-TABLE-COUNT
022600         GO TO 2090-VALUE-DONE.
022700     IF HD-NET-QTY (HD-IDX) NOT > ZERO
022800         GO TO 2080-VALUE-NEXT.
022900     PERFORM 2100-PRICE-AND-LINE THRU 2100-EXIT.
023000 2080-VALUE-NEXT.
023100     SET HD-IDX UP BY 1.
023200     GO TO 2010-VALUE-LOOP.
023300 2090-VALUE-DONE.
023400     PERFORM 2200-WRITE-TOTAL THRU 2200-EXIT.
023500 2000-EXIT.
023600     EXIT.
023700*
023800*****************************************************************
023900* ONE HELD TICKER -- LOOK UP CURRENT PRICE, COMPUTE VALUE, WRITE
024000* THE DETAIL LINE.  AN UNAVAILABLE PRICE IS STILL PRINTED (REQ
024100* IS-0381) BUT IS LEFT OUT OF PV-TOTAL-VALUE-WORK.
024200*****************************************************************
024300 2100-PRICE-AND-LINE.
024400     ADD 1 TO WS-REPORTED-COUNT.
024500     MOVE HD-TICKER (HD-IDX) TO WS-PL-TICKER.
024600     CALL "PRICESR" USING WS-PL-TICKER
024700                           WS-PL-PRICE
024800                           WS-PL-FOUND-SW.
024820     IF PORTVAL-TEST-SW
024840         DISPLAY "PORTVAL PRICE RAW=" WS-PL-RAW.
024900     MOVE HD-TICKER (HD-IDX)  TO PV-TICKER.
025000     MOVE HD-NET-QTY (HD-IDX) TO PV-QUANTITY.
025100     IF NOT WS-PL-FOUND
025200         MOVE "N/A" TO PV-CURRENT-PRICE
025300         MOVE "UNAVAILABLE" TO PV-VALUE
025400         GO TO 2100-WRITE.
025500     MOVE WS-PL-PRICE TO WS-PRICE-EDIT.
025600     MOVE WS-PRICE-EDIT TO PV-CURRENT-PRICE.
025700     COMPUTE WS-VALUE-EDIT ROUNDED =
025800         HD-NET-QTY (HD-IDX) * WS-PL-PRICE.
025900     MOVE WS-VALUE-EDIT TO PV-VALUE.
026000     ADD WS-VALUE-EDIT TO WS-TOTAL-VALUE-WORK.
026100 2100-WRITE.
026200     WRITE PV-DETAIL-LINE.
026300 2100-EXIT.
026400     EXIT.
026500*
026600*****************************************************************
026700* GRAND TOTAL LINE -- THE ONLY CONTROL TOTAL IN THIS REPORT,
026800* PRINTED AFTER EVERY HELD TICKER HAS BEEN WRITTEN.
026900*****************************************************************
027000 2200-WRITE-TOTAL.
027100     MOVE WS-TOTAL-VALUE-WORK TO WS-VALUE-EDIT.
027200     MOVE WS-VALUE-EDIT TO PV-TOT-VALUE.
027300     IF PORTVAL-TEST-SW
027400         MOVE WS-TOTAL-VALUE-WORK TO WS-TOTAL-VALUE-DISPLAY
027500         DISPLAY "PORTVAL TOTAL=" WS-TOTAL-VALUE-DISPLAY.
027600     WRITE PV-TOTAL-LINE.
027700 2200-EXIT.
027800     EXIT.
027900*
028000*****************************************************************
028100* CLOSE DOWN AND REPORT THE RUN COUNTS
028200*****************************************************************
028300 9000-TERMINATE.
028400     CLOSE TRADE-FILE
028500           PORTFOLIO-VALUE-REPORT-FILE.
028600     MOVE WS-READ-COUNT     TO WS-MSG-READ.
028700     MOVE WS-REPORTED-COUNT TO WS-MSG-REPORTED.
028800     IF PORTVAL-TEST-SW
028900         MOVE WS-READ-COUNT     TO WS-READ-COUNT-X
029000         MOVE WS-REPORTED-COUNT TO WS-REPORTED-COUNT-X
029100         DISPLAY "PORTVAL RUN-COUNTS NUM=" WS-RUN-COUNTS-NUM.
029200     DISPLAY WS-RUN-END-MSG.
029300 9000-EXIT.
029400     EXIT.

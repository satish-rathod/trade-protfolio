000100*****************************************************************
000200* HOLDREC.CPY
000300* HOLDING-RECORD -- ONE ACCUMULATOR PER TICKER, BUILT IN WORKING
000400* STORAGE WHILE THE TRADE-FILE IS READ.  NET-QTY IS THE RUNNING
000500* BUY-MINUS-SELL SHARE COUNT; TOTAL-COST IS THE RUNNING BUY-SIDE
000600* COST BASIS (AVERAGE-COST METHOD -- SELLS NEVER REDUCE IT).
000700*****************************************************************
000800     05  HD-TABLE-COUNT          PIC S9(4) COMP.
000900     05  HD-ENTRY OCCURS 0 TO 500 TIMES
001000             DEPENDING ON HD-TABLE-COUNT
001100             INDEXED BY HD-IDX.
001200         10  HD-TICKER           PIC X(10).
001300         10  HD-NET-QTY          PIC S9(7) COMP.
001400         10  HD-TOTAL-COST       PIC S9(9)V9(2).
001500         10  FILLER              PIC X(05).
